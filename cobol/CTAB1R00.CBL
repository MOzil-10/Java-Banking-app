000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : J. MARROQUIN (JHM)                                *
000400* APLICACION  : CUENTAS DE DEPOSITO                              *
000500* PROGRAMA    : CTAB1R00                                         *
000600* TIPO        : BATCH - RUTINA (SUBPROGRAMA)                     *
000700* DESCRIPCION : RUTINA COMPARTIDA QUE (1) VERIFICA QUE EL MONTO  *
000800*             : DE UNA TRANSACCION SEA NUMERICO Y NO NEGATIVO, Y *
000900*             : (2) TRADUCE CUALQUIER CODIGO DE SITUACION DE     *
001000*             : RECHAZO A SU TEXTO PARA LA BITACORA Y EL REPORTE *
001100* ARCHIVOS    : NO APLICA                                        *
001200* ACCION (ES) : M=VERIFICA MONTO, S=CLASIFICA SITUACION          *
001300* PROGRAMA(S) : LLAMADA POR CTAB1M01                             *
001400* INSTALADO   : 14/03/1989                                       *
001500* BPM/RATIONAL: REQ-0118                                         *
001600******************************************************************
001700*                     BITACORA DE CAMBIOS
001800*-----------------------------------------------------------------
001900* FECHA      PROGRAMADOR   TICKET     DESCRIPCION            TAG
002000*-----------------------------------------------------------------
002100* 14/03/1989 JHM           REQ-0118   VERSION ORIGINAL,      JHM001
002200*                                     SOLO VERIFICA MONTO    JHM001
002300* 02/09/1991 EDR           REQ-0344   SE AGREGA EL MODO "S"  EDR001
002400*                                     PARA CLASIFICAR LAS    EDR001
002500*                                     DEMAS SITUACIONES DE   EDR001
002600*                                     RECHAZO DEL BATCH      EDR001
002700* 21/11/1994 EDR           REQ-0512   SE AGREGA SITUACION    EDR002
002800*                                     50=INVALID-TRAN-TYPE   EDR002
002900* 07/08/1998 RML           Y2K-0007   REVISION Y2K: RUTINA   RML001
003000*                                     NO MANEJA FECHAS, SIN  RML001
003100*                                     CAMBIOS DE CODIGO      RML001
003200* 12/05/2003 EDR           REQ-0781   SE AMPLIA EL TEXTO DE  EDR003
003300*                                     LOS 5 MOTIVOS DE       EDR003
003400*                                     RECHAZO A 25 POSICIONES EDR003
003500* 19/10/2011 LCM           REQ-1140   REVISION DE ESTANDARES LCM001
003600*                                     LCM001, SIN CAMBIO DE  LCM001
003700*                                     LOGICA DE NEGOCIO      LCM001
003720* 06/08/2012 LCM           REQ-1158   SEGUNDA REVISION DE    LCM002
003740*                                     ESTANDARES: RANGO      LCM002
003760*                                     PERFORM THRU EN 100-   LCM002
003780*                                     PRINCIPAL Y CONTADOR   LCM002
003790*                                     DE NIVEL 77, SIN       LCM002
003795*                                     CAMBIO DE NEGOCIO      LCM002
003800******************************************************************
003900 IDENTIFICATION              DIVISION.
004000*-----------------------------------------------------------------
004100 PROGRAM-ID.                 CTAB1R00.
004200 AUTHOR.                     J. MARROQUIN.
004300 INSTALLATION.               BANCO INDUSTRIAL, S.A.
004400 DATE-WRITTEN.               14/03/1989.
004500 DATE-COMPILED.
004600 SECURITY.                   USO INTERNO - APLICACION CUENTAS.
004700******************************************************************
004800 ENVIRONMENT                 DIVISION.
004900*-----------------------------------------------------------------
005000 CONFIGURATION               SECTION.
005100 SOURCE-COMPUTER.            IBM-3090.
005200 OBJECT-COMPUTER.            IBM-3090.
005300 SPECIAL-NAMES.
005400*    CLASE PARA VALIDAR ESTRUCTURA NUMERICA DEL MONTO ANTES DE
005500*    TOMARLO COMO CAMPO NUMERICO CON SIGNO
005600     CLASS MONTO-VALIDO   IS "0" THRU "9" "+" "-".
005700******************************************************************
005800 DATA                        DIVISION.
005900*-----------------------------------------------------------------
006000 WORKING-STORAGE             SECTION.
006020*    CONTADOR INDEPENDIENTE DE TOTAL DE LLAMADAS, SIN IMPORTAR
006030*    EL MODO -- AGREGADO EN LA REVISION DE ESTANDARES DE 2011
006040 77  WKS-LLAMADAS-TOTAL       PIC 9(07) COMP-3 VALUE ZEROS.
006100******************************************************************
006200*              C O N T A D O R E S   D E   L L A M A D A S
006300******************************************************************
006400 01  WKS-CONTADORES.
006500     05  WKS-LLAMADAS-MONTO       PIC 9(07) COMP-3 VALUE ZEROS.
006600     05  WKS-LLAMADAS-SITUACION   PIC 9(07) COMP-3 VALUE ZEROS.
006700     05  FILLER                   PIC X(04) VALUE SPACES.
006750*    VISTA EMPACADA PARA VOLCADO A CONSOLA EN DIAGNOSTICO
006800 01  WKS-CONTADORES-R REDEFINES WKS-CONTADORES PIC X(12).
007000 LINKAGE                     SECTION.
007100******************************************************************
007200*              P A R A M E T R O S   D E   L L A M A D A
007300******************************************************************
007400 01  LNK-MODO-VERIFICACION        PIC X(01).
007500     88  LNK-VERIFICA-MONTO             VALUE "M".
007600     88  LNK-CLASIFICA-SITUACION        VALUE "S".
007700 01  LNK-MONTO-TRANSACCION        PIC S9(09)V99.
007750*    VISTA CRUDA DEL MONTO, USADA POR 200-VERIFICA-MONTO PARA
007760*    LA PRUEBA DE CLASE MONTO-VALIDO SIN DESEMPACAR EL SIGNO
007770 01  LNK-MONTO-CRUDO REDEFINES LNK-MONTO-TRANSACCION
007780                                  PIC X(11).
007800 01  LNK-SITUACION                PIC 9(02).
007900     88  LNK-SIT-VALIDA                  VALUE 00.
008000     88  LNK-SIT-INVALID-AMOUNT          VALUE 10.
008100     88  LNK-SIT-ACCOUNT-NOT-FOUND       VALUE 20.
008200     88  LNK-SIT-DUPLICATE-ACCT-NUMBER   VALUE 30.
008300     88  LNK-SIT-INSUFFICIENT-FUNDS      VALUE 40.
008400     88  LNK-SIT-INVALID-TRAN-TYPE       VALUE 50.
008450*    VISTA ALFANUMERICA DE LA SITUACION PARA DISPLAY DE RASTREO
008460 01  LNK-SITUACION-ALFA REDEFINES LNK-SITUACION PIC X(02).
008500 01  LNK-RAZON-RECHAZO            PIC X(25).
008600******************************************************************
008700 PROCEDURE                   DIVISION USING LNK-MODO-VERIFICACION,
008800                                     LNK-MONTO-TRANSACCION,
008900                                     LNK-SITUACION,
009000                                     LNK-RAZON-RECHAZO.
009050*-----------------------------------------------------------------
009060*    EL CUERPO SE RECORRE COMO UN SOLO RANGO NUMERADO; 100-
009070*    PRINCIPAL DECIDE POR GO TO SI SE ENTRA A VERIFICAR MONTO O
009080*    SE VA DIRECTO AL DICCIONARIO DE RECHAZO -- REVISION LCM002
009090*-----------------------------------------------------------------
009095     PERFORM 100-PRINCIPAL THRU 300-DICCIONARIO-RECHAZO-E.
009097     GOBACK.
009100 100-PRINCIPAL SECTION.
009110     ADD 1 TO WKS-LLAMADAS-TOTAL.
009300     IF LNK-VERIFICA-MONTO
009500        ADD 1 TO WKS-LLAMADAS-MONTO
009550        GO TO 200-VERIFICA-MONTO
009560     END-IF.
009800     IF LNK-CLASIFICA-SITUACION
009810        ADD 1 TO WKS-LLAMADAS-SITUACION
009820     END-IF.
009900     GO TO 300-DICCIONARIO-RECHAZO.
010300 100-PRINCIPAL-E.            EXIT.
010400
010500*-----------------------------------------------------------------
010600* EL MONTO DEBE SER NUMERICO (NO ESPACIOS NI ALFABETICO) Y NO
010700* NEGATIVO.  EL SALDO DE APERTURA EN "CREATE" PUEDE SER CERO.
010800*-----------------------------------------------------------------
010900 200-VERIFICA-MONTO SECTION.
011000     IF LNK-MONTO-TRANSACCION IS NOT NUMERIC
011100        MOVE 10 TO LNK-SITUACION
011200     ELSE
011300        IF LNK-MONTO-TRANSACCION < ZEROS
011400           MOVE 10 TO LNK-SITUACION
011500        ELSE
011600           MOVE 00 TO LNK-SITUACION
011700        END-IF
011800     END-IF.
011900 200-VERIFICA-MONTO-E.       EXIT.
012000
012100*-----------------------------------------------------------------
012200* TRADUCE EL CODIGO DE SITUACION (PROPIO O RECIBIDO DE CTAB1M01)
012250* AL TEXTO DE RAZON DE RECHAZO QUE VA A LA BITACORA Y AL REPORTE.
012280*-----------------------------------------------------------------
012400 300-DICCIONARIO-RECHAZO SECTION.
012500     EVALUATE TRUE
012600        WHEN LNK-SIT-VALIDA
012700             MOVE SPACES              TO LNK-RAZON-RECHAZO
012800        WHEN LNK-SIT-INVALID-AMOUNT
012900             MOVE "INVALID-AMOUNT"    TO LNK-RAZON-RECHAZO
013000        WHEN LNK-SIT-ACCOUNT-NOT-FOUND
013100             MOVE "ACCOUNT-NOT-FOUND" TO LNK-RAZON-RECHAZO
013200        WHEN LNK-SIT-DUPLICATE-ACCT-NUMBER
013300             MOVE "DUPLICATE-ACCT-NUMBER" TO LNK-RAZON-RECHAZO
013400        WHEN LNK-SIT-INSUFFICIENT-FUNDS
013500             MOVE "INSUFFICIENT-FUNDS" TO LNK-RAZON-RECHAZO
013600        WHEN LNK-SIT-INVALID-TRAN-TYPE
013700             MOVE "INVALID-TRAN-TYPE" TO LNK-RAZON-RECHAZO
013800        WHEN OTHER
013900             MOVE SPACES              TO LNK-RAZON-RECHAZO
014000     END-EVALUATE.
014100 300-DICCIONARIO-RECHAZO-E.  EXIT.
