000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : J. MARROQUIN (JHM)                               *
000400* APLICACION  : CUENTAS DE DEPOSITO                              *
000500* PROGRAMA    : CTAB1M01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CORRIDA DE MANTENIMIENTO DEL MAESTRO DE CUENTAS  *
000800*             : DE DEPOSITO.  LEE EL MAESTRO VIGENTE, LO CARGA A *
000900*             : MEMORIA, LEE EL ARCHIVO DE TRANSACCIONES (ALTA,  *
001000*             : DEPOSITO, RETIRO, BAJA, CONSULTA), LAS VALIDA Y  *
001100*             : APLICA, ESCRIBE LA BITACORA DE CADA TRANSACCION, *
001200*             : GRABA EL MAESTRO ACTUALIZADO Y EMITE EL REPORTE  *
001300*             : DE ACTIVIDAD CON TOTALES DE CIERRE.              *
001400* ARCHIVOS    : CTAMAEIN (PS ENTRADA), CTATRNIN (PS ENTRADA)     *
001500*             : CTAMAEOU (PS SALIDA), CTALOGOU (PS SALIDA)       *
001600*             : SYS010   (PS SALIDA - REPORTE)                   *
001700* ACCION (ES) : A=ALTA, D=DEPOSITO, R=RETIRO, B=BAJA, C=CONSULTA *
001800* PROGRAMA(S) : RUTINA CTAB1R00, VALIDACION DE MONTO Y           *
001900*             : CLASIFICACION DE RECHAZOS                       *
002000*             : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
002100* INSTALADO   : 14/03/1989                                       *
002200* BPM/RATIONAL: REQ-0118                                         *
002300* NOMBRE      : MANTENIMIENTO MAESTRO DE CUENTAS                 *
002400******************************************************************
002500*                     BITACORA DE CAMBIOS
002600*-----------------------------------------------------------------
002700* FECHA      PROGRAMADOR   TICKET     DESCRIPCION            TAG
002800*-----------------------------------------------------------------
002900* 14/03/1989 JHM           REQ-0118   VERSION ORIGINAL DEL   JHM001
003000*                                     BATCH: ALTA, DEPOSITO, JHM001
003100*                                     RETIRO Y BAJA          JHM001
003200* 02/09/1991 EDR           REQ-0344   SE AGREGA LA ACCION    EDR001
003300*                                     "CONSULTA" (INQUIRE)   EDR001
003400*                                     Y SE AMPLIA EL NOMBRE  EDR001
003500*                                     DEL TITULAR A X(30)    EDR001
003600* 21/11/1994 EDR           REQ-0512   SE REEMPLAZA LA        EDR002
003700*                                     BUSQUEDA POR NUMERO DE EDR002
003800*                                     LINEA POR EL MAESTRO   EDR002
003900*                                     CARGADO EN TABLA CON   EDR002
004000*                                     SEARCH, MAS RAPIDO     EDR002
004100* 07/08/1998 RML           Y2K-0007   REVISION Y2K: LA       RML001
004200*                                     BITACORA GUARDABA SOLO RML001
004300*                                     AAMMDD; SE AGREGA      RML001
004400*                                     VENTANEO DE SIGLO Y SE RML001
004500*                                     GRABA FECHA CON 4      RML001
004600*                                     POSICIONES DE ANIO     RML001
004700* 12/05/2003 EDR           REQ-0781   SE AGREGA EL REPORTE   EDR003
004800*                                     DE ACTIVIDAD CON       EDR003
004900*                                     TOTALES DE CIERRE      EDR003
005000*                                     (ANTES SOLO SE GRABABA EDR003
005100*                                     MAESTRO Y BITACORA)    EDR003
005200* 19/10/2011 LCM           REQ-1140   REVISION DE ESTANDARES LCM001
005300*                                     DE LA CASA; SE ACTUALI-LCM001
005400*                                     ZAN COMENTARIOS Y      LCM001
005500*                                     ETIQUETAS DE CAMBIO,   LCM001
005600*                                     SIN CAMBIO DE LOGICA   LCM001
005620* 06/08/2012 LCM           REQ-1158   SEGUNDA REVISION DE    LCM002
005640*                                     ESTANDARES: SE AGREGA  LCM002
005650*                                     REDEFINES DE SIGNO EN  LCM002
005660*                                     WKS-DET-SALDO, RANGO   LCM002
005670*                                     PERFORM THRU EN LA     LCM002
005680*                                     COMPACTACION Y         LCM002
005690*                                     CONTADOR DE NIVEL 77;  LCM002
005695*                                     SIN CAMBIO DE LOGICA   LCM002
005700******************************************************************
005800 IDENTIFICATION              DIVISION.
005900*-----------------------------------------------------------------
006000 PROGRAM-ID.                 CTAB1M01.
006100 AUTHOR.                     J. MARROQUIN.
006200 INSTALLATION.               BANCO INDUSTRIAL, S.A.
006300 DATE-WRITTEN.               14/03/1989.
006400 DATE-COMPILED.
006500 SECURITY.                   USO INTERNO - APLICACION CUENTAS.
006600******************************************************************
006700 ENVIRONMENT                 DIVISION.
006800*-----------------------------------------------------------------
006900 CONFIGURATION               SECTION.
007000 SOURCE-COMPUTER.            IBM-3090.
007100 OBJECT-COMPUTER.            IBM-3090.
007200 SPECIAL-NAMES.
007300     C01                     IS TOP-OF-FORM
007400*    UPSI-0 ON = IMPRIME DETALLE DE DIAGNOSTICO EN CONSOLA
007500     UPSI 0                  IS WKS-SWITCH-DIAGNOSTICO
007600         ON  STATUS IS WKS-DIAGNOSTICO-ACTIVO
007700         OFF STATUS IS WKS-DIAGNOSTICO-INACTIVO
007800     CURRENCY SIGN           IS "Q" WITH PICTURE SYMBOL "Q".
007900******************************************************************
008000 INPUT-OUTPUT                SECTION.
008100*-----------------------------------------------------------------
008200 FILE-CONTROL.
008300     SELECT CTAMAE-ENTRADA   ASSIGN TO CTAMAEIN
008400                             FILE STATUS IS FS-CTAMAE-ENTRADA.
008500     SELECT CTATRN-ENTRADA   ASSIGN TO CTATRNIN
008600                             FILE STATUS IS FS-CTATRN-ENTRADA.
008700     SELECT CTAMAE-SALIDA    ASSIGN TO CTAMAEOU
008800                             FILE STATUS IS FS-CTAMAE-SALIDA.
008900     SELECT CTALOG-SALIDA    ASSIGN TO CTALOGOU
009000                             FILE STATUS IS FS-CTALOG-SALIDA.
009100     SELECT REPORTE          ASSIGN TO SYS010
009200                             FILE STATUS IS FS-REPORTE.
009300******************************************************************
009400 DATA                        DIVISION.
009500*-----------------------------------------------------------------
009600 FILE                        SECTION.
009700******************************************************************
009800*        M A E S T R O   D E   C U E N T A S   -   E N T R A D A
009900******************************************************************
010000 FD  CTAMAE-ENTRADA
010100     RECORD CONTAINS 69 CHARACTERS.
010200     COPY CTAMAE.
010300******************************************************************
010400*        T R A N S A C C I O N E S   -   E N T R A D A
010500******************************************************************
010600 FD  CTATRN-ENTRADA
010700     RECORD CONTAINS 72 CHARACTERS.
010800     COPY CTATRN.
010900******************************************************************
011000*        M A E S T R O   D E   C U E N T A S   -   S A L I D A
011100******************************************************************
011200 FD  CTAMAE-SALIDA
011300     RECORD CONTAINS 69 CHARACTERS.
011400     COPY CTAMAE REPLACING REG-CTAMAE BY REG-CTAMAE-SALIDA.
011500******************************************************************
011600*        B I T A C O R A   D E   T R A N S A C C I O N E S
011700******************************************************************
011800 FD  CTALOG-SALIDA
011900     RECORD CONTAINS 95 CHARACTERS.
012000     COPY CTALOG.
012100******************************************************************
012200*        R E P O R T E   D E   A C T I V I D A D
012300******************************************************************
012400 FD  REPORTE
012500     RECORD CONTAINS 132 CHARACTERS
012600     REPORT IS REPORTE-CTAS.
012700******************************************************************
012800 WORKING-STORAGE             SECTION.
012810*    CONTADOR INDEPENDIENTE DE TRANSACCIONES LEIDAS, SIN
012820*    IMPORTAR SU CLASIFICACION -- REVISION LCM002 DE 2012
012830 77  WKS-TOTAL-TRAN-LEIDAS       PIC 9(07) COMP-3 VALUE ZEROS.
012900******************************************************************
013000*        V A R I A B L E S   D E   F I L E   S T A T U S
013100******************************************************************
013200 01  WKS-FILE-STATUS.
013300     05  FS-CTAMAE-ENTRADA        PIC 9(02) VALUE ZEROS.
013400     05  FS-CTATRN-ENTRADA        PIC 9(02) VALUE ZEROS.
013500     05  FS-CTAMAE-SALIDA         PIC 9(02) VALUE ZEROS.
013600     05  FS-CTALOG-SALIDA         PIC 9(02) VALUE ZEROS.
013700     05  FS-REPORTE               PIC 9(02) VALUE ZEROS.
013750     05  FILLER                   PIC X(02) VALUE SPACES.
013800*    VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO
013900 01  PROGRAMA                     PIC X(08) VALUE SPACES.
014000 01  ARCHIVO                      PIC X(08) VALUE SPACES.
014100 01  ACCION                       PIC X(10) VALUE SPACES.
014200 01  LLAVE                        PIC X(32) VALUE SPACES.
014300 01  FSE-GENERICO.
014400     05  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
014500     05  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
014600     05  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
014650     05  FILLER                   PIC X(02) VALUE SPACES.
014700******************************************************************
014800*        S W I T C H E S   Y   C O N T R O L A D O R E S
014900******************************************************************
015000 01  WKS-SWITCHES.
015100     05  WKS-FIN-MAESTRO-SW       PIC X(01) VALUE "N".
015200         88  FIN-MAESTRO-ENTRADA         VALUE "S".
015300     05  WKS-FIN-TRAN-SW          PIC X(01) VALUE "N".
015400         88  FIN-TRANSACCIONES          VALUE "S".
015500     05  WKS-CUENTA-SW            PIC X(01) VALUE "N".
015600         88  WKS-CUENTA-ENCONTRADA       VALUE "S".
015700         88  WKS-CUENTA-NO-ENCONTRADA    VALUE "N".
015800     05  WKS-DUPLICADO-SW         PIC X(01) VALUE "N".
015900         88  WKS-CUENTA-DUPLICADA        VALUE "S".
016000         88  WKS-CUENTA-NO-DUPLICADA     VALUE "N".
016100     05  WKS-SWITCH-DIAGNOSTICO   PIC X(01) VALUE "0".
016200         88  WKS-DIAGNOSTICO-ACTIVO      VALUE "1".
016300         88  WKS-DIAGNOSTICO-INACTIVO    VALUE "0".
016350     05  FILLER                   PIC X(02) VALUE SPACES.
016400******************************************************************
016500*        S U B I N D I C E S   Y   C O N T A D O R E S
016600******************************************************************
016700 01  WKS-CONTADORES.
016800     05  WKS-NUM-CUENTAS          PIC 9(04) COMP-3 VALUE ZEROS.
016900     05  WKS-MAX-ID-CUENTA        PIC 9(10) COMP-3 VALUE ZEROS.
017000     05  WKS-SIG-ID-BITACORA      PIC 9(10) COMP-3 VALUE ZEROS.
017100     05  WKS-J-COMPACTA           PIC 9(04) COMP-3 VALUE ZEROS.
017200     05  WKS-TOT-DEPOSITOS-CONT   PIC 9(07) COMP-3 VALUE ZEROS.
017300     05  WKS-TOT-RETIROS-CONT     PIC 9(07) COMP-3 VALUE ZEROS.
017400     05  WKS-TOT-CUENTAS-ALTA     PIC 9(07) COMP-3 VALUE ZEROS.
017500     05  WKS-TOT-CUENTAS-BAJA     PIC 9(07) COMP-3 VALUE ZEROS.
017600     05  WKS-TOT-RECHAZOS         PIC 9(07) COMP-3 VALUE ZEROS.
017700     05  WKS-TOT-CUENTAS-CIERRE   PIC 9(07) COMP-3 VALUE ZEROS.
017750     05  FILLER                   PIC X(03) VALUE SPACES.
017800 01  WKS-ACUMULADORES-MONTO.
017900     05  WKS-TOT-DEPOSITOS-MONTO  PIC S9(11)V99 VALUE ZEROS.
018000     05  WKS-TOT-RETIROS-MONTO    PIC S9(11)V99 VALUE ZEROS.
018100     05  WKS-TOT-SALDO-CIERRE     PIC S9(11)V99 VALUE ZEROS.
018150     05  FILLER                   PIC X(04) VALUE SPACES.
018200******************************************************************
018300*   M A E S T R O   D E   C U E N T A S   E N   M E M O R I A
018400******************************************************************
018500*    CARGADO DESDE CTAMAE-ENTRADA (VIENE ORDENADO POR ID) Y
018600*    MANTENIDO EN ORDEN ASCENDENTE DURANTE TODA LA CORRIDA:
018700*    ALTA AGREGA AL FINAL CON ID MAYOR, BAJA COMPACTA LA TABLA.
018800 01  WKS-TABLA-CUENTAS.
018900     05  WKS-CUENTA OCCURS 1 TO 9999 TIMES
019000                    DEPENDING ON WKS-NUM-CUENTAS
019100                    ASCENDING KEY WKS-CTA-ID
019200                    INDEXED BY IDX-CTA.
019300         10  WKS-CTA-ID           PIC 9(10).
019400             88  WKS-CTA-ID-SIN-ASIGNAR      VALUE ZEROS.
019500         10  WKS-CTA-NOMBRE       PIC X(30).
019600         10  WKS-CTA-NUMERO       PIC X(12).
019700         10  WKS-CTA-SALDO        PIC S9(09)V99.
019750         10  FILLER               PIC X(04).
019800******************************************************************
019900*        F E C H A   Y   H O R A   D E L   S I S T E M A
020000******************************************************************
020100*    Y2K-0007: VENTANEO DE SIGLO PARA CONSTRUIR EL TIMESTAMP DE
020200*    LA BITACORA CON ANIO DE 4 POSICIONES A PARTIR DEL RELOJ,
020300*    QUE SOLO ENTREGA 2 POSICIONES DE ANIO.
020400 01  WKS-FECHA-SISTEMA            PIC 9(06) VALUE ZEROS.
020500 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
020600     05  WKS-AA-SISTEMA           PIC 9(02).
020700     05  WKS-MM-SISTEMA           PIC 9(02).
020800     05  WKS-DD-SISTEMA           PIC 9(02).
020900 01  WKS-HORA-SISTEMA             PIC 9(08) VALUE ZEROS.
021000 01  WKS-HORA-SISTEMA-R REDEFINES WKS-HORA-SISTEMA.
021100     05  WKS-HH-SISTEMA           PIC 9(02).
021200     05  WKS-MI-SISTEMA           PIC 9(02).
021300     05  WKS-SS-SISTEMA           PIC 9(02).
021400     05  WKS-CC-SISTEMA           PIC 9(02).
021500 01  WKS-SIGLO-SISTEMA            PIC 9(02) VALUE ZEROS.
021600 01  WKS-TIMESTAMP                PIC X(19) VALUE SPACES.
021700******************************************************************
021800*        R E N G L O N   D E   D E T A L L E   D E L   R E P O R T E
021900******************************************************************
022000 01  WKS-DETALLE-RENGLON.
022100     05  WKS-DET-ID-CUENTA        PIC 9(10) VALUE ZEROS.
022200     05  WKS-DET-TIPO             PIC X(08) VALUE SPACES.
022300     05  WKS-DET-MONTO            PIC S9(09)V99 VALUE ZEROS.
022400     05  WKS-DET-ESTADO           PIC X(08) VALUE SPACES.
022500     05  WKS-DET-RAZON            PIC X(25) VALUE SPACES.
022600     05  WKS-DET-SALDO            PIC S9(09)V99 VALUE ZEROS.
022610*    VISTA DE SIGNO SOBRE EL SALDO DEL RENGLON, PARA DETECTAR
022620*    SALDO NEGATIVO SIN DESEMPACAR EL CAMPO CON DECIMALES
022630     05  WKS-DET-SALDO-R REDEFINES WKS-DET-SALDO
022640                                  PIC S9(11).
022641         88  WKS-DET-SALDO-EN-CERO      VALUE ZEROS.
022642         88  WKS-DET-SALDO-NEGATIVO     VALUE -9999999999
022643                                               THRU -1.
022650     05  FILLER                   PIC X(03) VALUE SPACES.
022700******************************************************************
022800*        P A R A M E T R O S   D E   L L A M A D A   A   R00
022900******************************************************************
023000 01  WKS-PARM-MODO                PIC X(01) VALUE SPACES.
023100 01  WKS-PARM-MONTO               PIC S9(09)V99 VALUE ZEROS.
023200 01  WKS-PARM-SITUACION           PIC 9(02) VALUE ZEROS.
023300     88  WKS-SITUACION-VALIDA           VALUE 00.
023400     88  WKS-SITUACION-ACCT-NOT-FOUND   VALUE 20.
023500     88  WKS-SITUACION-DUPLICADO        VALUE 30.
023600     88  WKS-SITUACION-SIN-FONDOS       VALUE 40.
023700     88  WKS-SITUACION-TIPO-INVALIDO    VALUE 50.
023800 01  WKS-PARM-RAZON               PIC X(25) VALUE SPACES.
023900******************************************************************
024000 REPORT                      SECTION.
024100*-----------------------------------------------------------------
024200 RD  REPORTE-CTAS
024300     CONTROLS ARE FINAL
024400     PAGE LIMIT IS 60 LINES
024500     HEADING 1
024600     FIRST DETAIL 5
024700     LAST DETAIL 54
024800     FOOTING 56.
024900******************************************************************
025000*                   E N C A B E Z A D O   D E   P A G I N A
025100******************************************************************
025200 01  TYPE IS PH.
025300     02  LINE 1.
025400         03  COLUMN   1        PIC X(23) VALUE
025500             "BANCO INDUSTRIAL, S.A.".
025600         03  COLUMN  40        PIC X(48) VALUE
025700             "REPORTE DE ACTIVIDAD - MANTENIMIENTO DE CUENTAS".
025800         03  COLUMN 120        PIC X(06) VALUE "PAGINA".
025900         03  COLUMN 127        PIC Z(04)9 SOURCE
026000             PAGE-COUNTER IN REPORTE-CTAS.
026100     02  LINE 2.
026200         03  COLUMN   1        PIC X(08) VALUE "CTAB1M01".
026300         03  COLUMN  40        PIC X(19) VALUE
026400             "FECHA DE CORRIDA : ".
026500         03  COLUMN  60        PIC X(19) SOURCE WKS-TIMESTAMP.
026600     02  LINE 3.
026700         03  COLUMN   1        PIC X(132) VALUE ALL "=".
026800     02  LINE 4.
026900         03  COLUMN   2        PIC X(09)  VALUE "ID CUENTA".
027000         03  COLUMN  15        PIC X(04)  VALUE "TIPO".
027100         03  COLUMN  26        PIC X(14)  VALUE "MONTO APLICADO".
027200         03  COLUMN  44        PIC X(06)  VALUE "ESTADO".
027300         03  COLUMN  55        PIC X(16)  VALUE "RAZON DE RECHAZO".
027400         03  COLUMN  82        PIC X(16)  VALUE "SALDO RESULTANTE".
027500******************************************************************
027600*                   L I N E A   D E   D E T A L L E
027700******************************************************************
027800 01  DETALLE-TRANSACCION TYPE IS DETAIL.
027900     02  LINE PLUS 1.
028000         03  COLUMN   2        PIC Z(09)9 SOURCE
028100             WKS-DET-ID-CUENTA.
028200         03  COLUMN  15        PIC X(08) SOURCE WKS-DET-TIPO.
028300         03  COLUMN  25        PIC Q,QQQ,QQQ,QQ9.99-
028400             SOURCE WKS-DET-MONTO.
028500         03  COLUMN  44        PIC X(08) SOURCE WKS-DET-ESTADO.
028600         03  COLUMN  55        PIC X(25) SOURCE WKS-DET-RAZON.
028700         03  COLUMN  81        PIC Q,QQQ,QQQ,QQ9.99-
028800             SOURCE WKS-DET-SALDO.
028900******************************************************************
029000*              T O T A L E S   D E   C I E R R E   ( F I N A L )
029100******************************************************************
029200 01  TYPE IS CF FINAL.
029300     02  LINE PLUS 2.
029400         03  COLUMN  40        PIC X(24) VALUE
029500             "===  TOTALES DE CIERRE  ===".
029520*    LCM002: CONTADOR INDEPENDIENTE DE NIVEL 77, TOTAL LEIDO
029540*    SIN IMPORTAR SI LA TRANSACCION SE ACEPTO O SE RECHAZO
029560     02  LINE PLUS 2.
029580         03  COLUMN   4        PIC X(40) VALUE
029590             "TOTAL TRANSACCIONES LEIDAS           =  ".
029595         03  COLUMN  55        PIC ZZZ,ZZ9 SOURCE
029598             WKS-TOTAL-TRAN-LEIDAS.
029600     02  LINE PLUS 2.
029700         03  COLUMN   4        PIC X(40) VALUE
029800             "TOTAL DEPOSITOS (CANTIDAD)          =  ".
029900         03  COLUMN  55        PIC ZZZ,ZZ9 SOURCE
030000             WKS-TOT-DEPOSITOS-CONT.
030100     02  LINE PLUS 1.
030200         03  COLUMN   4        PIC X(40) VALUE
030300             "TOTAL DEPOSITOS (MONTO)             =  ".
030400         03  COLUMN  55        PIC Q,QQQ,QQQ,QQ9.99-
030500             SOURCE WKS-TOT-DEPOSITOS-MONTO.
030600     02  LINE PLUS 1.
030700         03  COLUMN   4        PIC X(40) VALUE
030800             "TOTAL RETIROS (CANTIDAD)            =  ".
030900         03  COLUMN  55        PIC ZZZ,ZZ9 SOURCE
031000             WKS-TOT-RETIROS-CONT.
031100     02  LINE PLUS 1.
031200         03  COLUMN   4        PIC X(40) VALUE
031300             "TOTAL RETIROS (MONTO)               =  ".
031400         03  COLUMN  55        PIC Q,QQQ,QQQ,QQ9.99-
031500             SOURCE WKS-TOT-RETIROS-MONTO.
031600     02  LINE PLUS 1.
031700         03  COLUMN   4        PIC X(40) VALUE
031800             "CUENTAS DADAS DE ALTA                =  ".
031900         03  COLUMN  55        PIC ZZZ,ZZ9 SOURCE
032000             WKS-TOT-CUENTAS-ALTA.
032100     02  LINE PLUS 1.
032200         03  COLUMN   4        PIC X(40) VALUE
032300             "CUENTAS DADAS DE BAJA                =  ".
032400         03  COLUMN  55        PIC ZZZ,ZZ9 SOURCE
032500             WKS-TOT-CUENTAS-BAJA.
032600     02  LINE PLUS 1.
032700         03  COLUMN   4        PIC X(40) VALUE
032800             "TRANSACCIONES RECHAZADAS             =  ".
032900         03  COLUMN  55        PIC ZZZ,ZZ9 SOURCE
033000             WKS-TOT-RECHAZOS.
033100     02  LINE PLUS 2.
033200         03  COLUMN   4        PIC X(40) VALUE
033300             "CUENTAS EN EL MAESTRO AL CIERRE      =  ".
033400         03  COLUMN  55        PIC ZZZ,ZZ9 SOURCE
033500             WKS-TOT-CUENTAS-CIERRE.
033600     02  LINE PLUS 1.
033700         03  COLUMN   4        PIC X(40) VALUE
033800             "SUMA DE SALDOS AL CIERRE             =  ".
033900         03  COLUMN  55        PIC Q,QQQ,QQQ,QQ9.99-
034000             SOURCE WKS-TOT-SALDO-CIERRE.
034100******************************************************************
034200*                   P I E   D E   P A G I N A
034300******************************************************************
034400 01  TYPE IS PF.
034500     02  LINE PLUS 1.
034600         03  COLUMN   1        PIC X(132) VALUE ALL "-".
034700******************************************************************
034800 PROCEDURE                   DIVISION.
034900*-----------------------------------------------------------------
035000 100-PRINCIPAL SECTION.
035100     PERFORM 200-ABRE-ARCHIVOS
035200     PERFORM 210-VERIFICA-INTEGRIDAD-FS
035300     PERFORM 300-CARGA-MAESTRO-CUENTAS
035400     PERFORM 400-PROCESA-TRANSACCIONES
035500     PERFORM 900-ESCRIBE-MAESTRO-SALIDA
035600     PERFORM 960-TERMINA-REPORTE
035700     PERFORM 990-CIERRA-ARCHIVOS
035800     STOP RUN.
035900 100-PRINCIPAL-E.             EXIT.
036000
036100*-----------------------------------------------------------------
036200* ABRE TODOS LOS ARCHIVOS DE LA CORRIDA Y CONSTRUYE EL TIMESTAMP
036300* QUE VA A CADA RENGLON DE LA BITACORA Y AL ENCABEZADO DEL
036400* REPORTE (EDR003).
036500*-----------------------------------------------------------------
036600 200-ABRE-ARCHIVOS SECTION.
036700     MOVE "CTAB1M01"           TO PROGRAMA
036800     ACCEPT WKS-FECHA-SISTEMA  FROM DATE
036900     ACCEPT WKS-HORA-SISTEMA   FROM TIME
037000     PERFORM 250-CONSTRUYE-TIMESTAMP
037100     INITIATE REPORTE-CTAS
037200     OPEN INPUT  CTAMAE-ENTRADA
037300     OPEN INPUT  CTATRN-ENTRADA
037400     OPEN OUTPUT CTAMAE-SALIDA
037500     OPEN OUTPUT CTALOG-SALIDA
037600     OPEN OUTPUT REPORTE.
037700 200-ABRE-ARCHIVOS-E.         EXIT.
037800
037900 210-VERIFICA-INTEGRIDAD-FS SECTION.
038000     IF FS-CTAMAE-ENTRADA NOT EQUAL 0
038100        MOVE "OPEN"           TO ACCION
038200        MOVE "CTAMAEIN"       TO ARCHIVO
038300        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
038400                              LLAVE, FS-CTAMAE-ENTRADA, FSE-GENERICO
038500        DISPLAY
038600           ">>> ALGO SALIO MAL AL ABRIR CTAMAEIN <<<" UPON CONSOLE
038700        MOVE 91               TO RETURN-CODE
038800        PERFORM 990-CIERRA-ARCHIVOS
038900        STOP RUN
039000     END-IF
039100     IF FS-CTATRN-ENTRADA NOT EQUAL 0
039200        MOVE "OPEN"           TO ACCION
039300        MOVE "CTATRNIN"       TO ARCHIVO
039400        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
039500                              LLAVE, FS-CTATRN-ENTRADA, FSE-GENERICO
039600        DISPLAY
039700           ">>> ALGO SALIO MAL AL ABRIR CTATRNIN <<<" UPON CONSOLE
039800        MOVE 91               TO RETURN-CODE
039900        PERFORM 990-CIERRA-ARCHIVOS
040000        STOP RUN
040100     END-IF
040200     IF FS-CTAMAE-SALIDA NOT EQUAL 0
040300        MOVE "OPEN"           TO ACCION
040400        MOVE "CTAMAEOU"       TO ARCHIVO
040500        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
040600                              LLAVE, FS-CTAMAE-SALIDA, FSE-GENERICO
040700        DISPLAY
040800           ">>> ALGO SALIO MAL AL ABRIR CTAMAEOU <<<" UPON CONSOLE
040900        MOVE 91               TO RETURN-CODE
041000        PERFORM 990-CIERRA-ARCHIVOS
041100        STOP RUN
041200     END-IF
041300     IF FS-CTALOG-SALIDA NOT EQUAL 0
041400        MOVE "OPEN"           TO ACCION
041500        MOVE "CTALOGOU"       TO ARCHIVO
041600        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
041700                              LLAVE, FS-CTALOG-SALIDA, FSE-GENERICO
041800        DISPLAY
041900           ">>> ALGO SALIO MAL AL ABRIR CTALOGOU <<<" UPON CONSOLE
042000        MOVE 91               TO RETURN-CODE
042100        PERFORM 990-CIERRA-ARCHIVOS
042200        STOP RUN
042300     END-IF
042400     IF FS-REPORTE NOT EQUAL 0
042500        MOVE "OPEN"           TO ACCION
042600        MOVE "SYS010"         TO ARCHIVO
042700        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
042800                              LLAVE, FS-REPORTE, FSE-GENERICO
042900        DISPLAY
043000           ">>> ALGO SALIO MAL AL ABRIR SYS010 <<<" UPON CONSOLE
043100        MOVE 91               TO RETURN-CODE
043200        PERFORM 990-CIERRA-ARCHIVOS
043300        STOP RUN
043400     END-IF.
043500 210-VERIFICA-INTEGRIDAD-FS-E. EXIT.
043600
043700*-----------------------------------------------------------------
043800* Y2K-0007: EL RELOJ SOLO ENTREGA 2 POSICIONES DE ANIO; SE
043900* VENTANEA A 4 POSICIONES Y SE ARMA "AAAA-MM-DD HH:MM:SS".
044000*-----------------------------------------------------------------
044100 250-CONSTRUYE-TIMESTAMP SECTION.
044200     IF WKS-AA-SISTEMA < 50
044300        MOVE 20               TO WKS-SIGLO-SISTEMA
044400     ELSE
044500        MOVE 19               TO WKS-SIGLO-SISTEMA
044600     END-IF
044700     STRING WKS-SIGLO-SISTEMA   DELIMITED BY SIZE
044800            WKS-AA-SISTEMA      DELIMITED BY SIZE
044900            "-"                 DELIMITED BY SIZE
045000            WKS-MM-SISTEMA      DELIMITED BY SIZE
045100            "-"                 DELIMITED BY SIZE
045200            WKS-DD-SISTEMA      DELIMITED BY SIZE
045300            " "                 DELIMITED BY SIZE
045400            WKS-HH-SISTEMA      DELIMITED BY SIZE
045500            ":"                 DELIMITED BY SIZE
045600            WKS-MI-SISTEMA      DELIMITED BY SIZE
045700            ":"                 DELIMITED BY SIZE
045800            WKS-SS-SISTEMA      DELIMITED BY SIZE
045900       INTO WKS-TIMESTAMP.
046000 250-CONSTRUYE-TIMESTAMP-E.   EXIT.
046100
046200*-----------------------------------------------------------------
046300* CARGA EL MAESTRO DE CUENTAS (VIENE ORDENADO POR ID) A LA TABLA
046400* WKS-CUENTA EN MEMORIA Y DETERMINA EL MAYOR ID EXISTENTE PARA
046500* LAS ALTAS QUE SE PROCESEN MAS ADELANTE (EDR002).
046600*-----------------------------------------------------------------
046700 300-CARGA-MAESTRO-CUENTAS SECTION.
046800     MOVE ZEROS                TO WKS-NUM-CUENTAS
046900     MOVE ZEROS                TO WKS-MAX-ID-CUENTA
047000     PERFORM 310-LEE-MAESTRO-ENTRADA
047100     PERFORM 320-CARGA-UN-REGISTRO
047150        UNTIL FIN-MAESTRO-ENTRADA.
048700 300-CARGA-MAESTRO-CUENTAS-E. EXIT.
048800
048900 310-LEE-MAESTRO-ENTRADA SECTION.
049000     READ CTAMAE-ENTRADA
049100          AT END SET FIN-MAESTRO-ENTRADA TO TRUE
049200     END-READ.
049300 310-LEE-MAESTRO-ENTRADA-E.   EXIT.
049320
049340*-----------------------------------------------------------------
049360* CARGA UN RENGLON DEL MAESTRO A LA TABLA Y VUELVE A LEER (EDR002).
049380*-----------------------------------------------------------------
049400 320-CARGA-UN-REGISTRO SECTION.
049420     ADD 1                     TO WKS-NUM-CUENTAS
049440     SET IDX-CTA TO WKS-NUM-CUENTAS
049460     MOVE CTAM-ID-CUENTA IN REG-CTAMAE
049480                               TO WKS-CTA-ID(IDX-CTA)
049500     MOVE CTAM-NOMBRE-TITULAR IN REG-CTAMAE
049520                               TO WKS-CTA-NOMBRE(IDX-CTA)
049540     MOVE CTAM-NUMERO-CUENTA IN REG-CTAMAE
049560                               TO WKS-CTA-NUMERO(IDX-CTA)
049580     MOVE CTAM-SALDO IN REG-CTAMAE
049600                               TO WKS-CTA-SALDO(IDX-CTA)
049620     IF WKS-CTA-ID(IDX-CTA) > WKS-MAX-ID-CUENTA
049640        MOVE WKS-CTA-ID(IDX-CTA) TO WKS-MAX-ID-CUENTA
049660     END-IF
049680     PERFORM 310-LEE-MAESTRO-ENTRADA.
049700 320-CARGA-UN-REGISTRO-E.     EXIT.
049720
049740*-----------------------------------------------------------------
049760* CICLO PRINCIPAL SOBRE EL ARCHIVO DE TRANSACCIONES: VALIDA EL
049780* MONTO PRIMERO (RUTINA CTAB1R00) Y SOLO SI ES VALIDO EVALUA EL
049800* TIPO DE TRANSACCION PARA APLICARLA CONTRA EL MAESTRO.
049900*-----------------------------------------------------------------
050000 400-PROCESA-TRANSACCIONES SECTION.
050100     PERFORM 410-LEE-TRANSACCION
050200     PERFORM 415-PROCESA-UNA-TRANSACCION
050250        UNTIL FIN-TRANSACCIONES.
051100 400-PROCESA-TRANSACCIONES-E. EXIT.
051200
051300 410-LEE-TRANSACCION SECTION.
051400     READ CTATRN-ENTRADA
051500          AT END SET FIN-TRANSACCIONES TO TRUE
051600     END-READ.
051700 410-LEE-TRANSACCION-E.       EXIT.
051720
051740*-----------------------------------------------------------------
051760* VALIDA Y APLICA UNA TRANSACCION, ESCRIBE SU RENGLON DE REPORTE Y
051780* BITACORA, Y AVANZA A LA SIGUIENTE.
051800*-----------------------------------------------------------------
051820 415-PROCESA-UNA-TRANSACCION SECTION.
051830     ADD 1                     TO WKS-TOTAL-TRAN-LEIDAS
051840     PERFORM 420-VALIDA-MONTO
051860     IF WKS-SITUACION-VALIDA
051880        PERFORM 500-EVALUA-TIPO-TRANSACCION
051900     ELSE
051920        PERFORM 490-RECHAZA-MONTO-INVALIDO
051940     END-IF
051960     PERFORM 410-LEE-TRANSACCION.
051980 415-PROCESA-UNA-TRANSACCION-E. EXIT.
052000
052050 420-VALIDA-MONTO SECTION.
052070     MOVE "M"                  TO WKS-PARM-MODO
052100     MOVE CTRN-MONTO IN REG-CTATRN
052200                               TO WKS-PARM-MONTO
052300     CALL "CTAB1R00" USING WKS-PARM-MODO, WKS-PARM-MONTO,
052400                           WKS-PARM-SITUACION, WKS-PARM-RAZON.
052500 420-VALIDA-MONTO-E.          EXIT.
052600
052700 490-RECHAZA-MONTO-INVALIDO SECTION.
052800     ADD 1                     TO WKS-TOT-RECHAZOS
052900     MOVE CTRN-ID-CUENTA IN REG-CTATRN TO WKS-DET-ID-CUENTA
053000     MOVE CTRN-TIPO-TRANSACCION IN REG-CTATRN TO WKS-DET-TIPO
053100     MOVE CTRN-MONTO IN REG-CTATRN     TO WKS-DET-MONTO
053200     MOVE "REJECTED"           TO WKS-DET-ESTADO
053300     MOVE WKS-PARM-RAZON       TO WKS-DET-RAZON
053400     MOVE ZEROS                TO WKS-DET-SALDO
053500     PERFORM 700-ESCRIBE-BITACORA
053600     PERFORM 950-IMPRIME-DETALLE.
053700 490-RECHAZA-MONTO-INVALIDO-E. EXIT.
053800
053900*-----------------------------------------------------------------
054000* EVALUATE PRINCIPAL DEL TIPO DE TRANSACCION (BATCH FLOW PASO 2).
054100*-----------------------------------------------------------------
054200 500-EVALUA-TIPO-TRANSACCION SECTION.
054300     EVALUATE TRUE
054400        WHEN CTRN-ES-ALTA IN REG-CTATRN
054500             PERFORM 610-PROCESA-ALTA
054600        WHEN CTRN-ES-DEPOSITO IN REG-CTATRN
054700             PERFORM 620-PROCESA-DEPOSITO
054800        WHEN CTRN-ES-RETIRO IN REG-CTATRN
054900             PERFORM 630-PROCESA-RETIRO
055000        WHEN CTRN-ES-BAJA IN REG-CTATRN
055100             PERFORM 640-PROCESA-BAJA
055200        WHEN CTRN-ES-CONSULTA IN REG-CTATRN
055300             PERFORM 650-PROCESA-CONSULTA
055400        WHEN OTHER
055500             PERFORM 660-RECHAZA-TIPO-INVALIDO
055600     END-EVALUATE.
055700 500-EVALUA-TIPO-TRANSACCION-E. EXIT.
055800
055900*-----------------------------------------------------------------
056000* BUSCA LA CUENTA POR ID EN LA TABLA EN MEMORIA (EDR002: SUSTITUYE
056100* LA LECTURA VSAM POR KEY POR UN SEARCH SOBRE LA TABLA CARGADA).
056200*-----------------------------------------------------------------
056300 550-BUSCA-CUENTA SECTION.
056400     SET WKS-CUENTA-NO-ENCONTRADA TO TRUE
056500     IF WKS-NUM-CUENTAS > ZEROS
056600        SET IDX-CTA TO 1
056700        SEARCH WKS-CUENTA VARYING IDX-CTA
056800           AT END
056900              SET WKS-CUENTA-NO-ENCONTRADA TO TRUE
057000           WHEN WKS-CTA-ID(IDX-CTA) = CTRN-ID-CUENTA IN REG-CTATRN
057100              SET WKS-CUENTA-ENCONTRADA TO TRUE
057200        END-SEARCH
057300     END-IF.
057400 550-BUSCA-CUENTA-E.          EXIT.
057500
057600*-----------------------------------------------------------------
057700* VERIFICA SI EL NUMERO DE CUENTA EXTERNO YA EXISTE EN EL
057800* MAESTRO (REGLA DE NEGOCIO: DUPLICATE-ACCT-NUMBER EN ALTA).
057900*-----------------------------------------------------------------
058000 615-VERIFICA-NUMERO-DUPLICADO SECTION.
058100     SET WKS-CUENTA-NO-DUPLICADA TO TRUE
058200     IF WKS-NUM-CUENTAS > ZEROS
058300        SET IDX-CTA TO 1
058400        SEARCH WKS-CUENTA VARYING IDX-CTA
058500           AT END
058600              SET WKS-CUENTA-NO-DUPLICADA TO TRUE
058700           WHEN WKS-CTA-NUMERO(IDX-CTA) =
058800                CTRN-NUMERO-CUENTA IN REG-CTATRN
058900              SET WKS-CUENTA-DUPLICADA TO TRUE
059000        END-SEARCH
059100     END-IF.
059200 615-VERIFICA-NUMERO-DUPLICADO-E. EXIT.
059300
059400*-----------------------------------------------------------------
059500* A L T A   ( C R E A T E ) : ASIGNA EL SIGUIENTE ID SECUENCIAL,
059600* RECHAZA SI EL NUMERO DE CUENTA YA EXISTE.
059700*-----------------------------------------------------------------
059800 610-PROCESA-ALTA SECTION.
059900     PERFORM 615-VERIFICA-NUMERO-DUPLICADO
060000     IF WKS-CUENTA-DUPLICADA
060100        MOVE "S"               TO WKS-PARM-MODO
060200        MOVE 30                TO WKS-PARM-SITUACION
060300        CALL "CTAB1R00" USING WKS-PARM-MODO, WKS-PARM-MONTO,
060400                              WKS-PARM-SITUACION, WKS-PARM-RAZON
060500        ADD 1                  TO WKS-TOT-RECHAZOS
060600        MOVE ZEROS             TO WKS-DET-ID-CUENTA
060700        MOVE "REJECTED"        TO WKS-DET-ESTADO
060800        MOVE WKS-PARM-RAZON    TO WKS-DET-RAZON
060900        MOVE ZEROS             TO WKS-DET-SALDO
061000     ELSE
061100        ADD 1                  TO WKS-NUM-CUENTAS
061200        SET IDX-CTA TO WKS-NUM-CUENTAS
061300        ADD 1                  TO WKS-MAX-ID-CUENTA
061400        MOVE WKS-MAX-ID-CUENTA TO WKS-CTA-ID(IDX-CTA)
061500        MOVE CTRN-NOMBRE-TITULAR IN REG-CTATRN
061600                               TO WKS-CTA-NOMBRE(IDX-CTA)
061700        MOVE CTRN-NUMERO-CUENTA IN REG-CTATRN
061800                               TO WKS-CTA-NUMERO(IDX-CTA)
061900        MOVE CTRN-MONTO IN REG-CTATRN
062000                               TO WKS-CTA-SALDO(IDX-CTA)
062100        ADD 1                  TO WKS-TOT-CUENTAS-ALTA
062200        MOVE WKS-CTA-ID(IDX-CTA) TO WKS-DET-ID-CUENTA
062300        MOVE "POSTED  "        TO WKS-DET-ESTADO
062400        MOVE SPACES            TO WKS-DET-RAZON
062500        MOVE WKS-CTA-SALDO(IDX-CTA) TO WKS-DET-SALDO
062600     END-IF
062700     MOVE CTRN-TIPO-TRANSACCION IN REG-CTATRN TO WKS-DET-TIPO
062800     MOVE CTRN-MONTO IN REG-CTATRN            TO WKS-DET-MONTO
062900     PERFORM 700-ESCRIBE-BITACORA
063000     PERFORM 950-IMPRIME-DETALLE.
063100 610-PROCESA-ALTA-E.          EXIT.
063200
063300*-----------------------------------------------------------------
063400* D E P O S I T O : NUEVO SALDO = SALDO ACTUAL + MONTO.
063500*-----------------------------------------------------------------
063600 620-PROCESA-DEPOSITO SECTION.
063700     PERFORM 550-BUSCA-CUENTA
063800     IF WKS-CUENTA-NO-ENCONTRADA
063900        MOVE "S"               TO WKS-PARM-MODO
064000        MOVE 20                TO WKS-PARM-SITUACION
064100        CALL "CTAB1R00" USING WKS-PARM-MODO, WKS-PARM-MONTO,
064200                              WKS-PARM-SITUACION, WKS-PARM-RAZON
064300        ADD 1                  TO WKS-TOT-RECHAZOS
064400        MOVE CTRN-ID-CUENTA IN REG-CTATRN TO WKS-DET-ID-CUENTA
064500        MOVE "REJECTED"        TO WKS-DET-ESTADO
064600        MOVE WKS-PARM-RAZON    TO WKS-DET-RAZON
064700        MOVE ZEROS             TO WKS-DET-SALDO
064800     ELSE
064900        ADD CTRN-MONTO IN REG-CTATRN
065000                    TO WKS-CTA-SALDO(IDX-CTA) ROUNDED
065100        ADD 1                  TO WKS-TOT-DEPOSITOS-CONT
065200        ADD CTRN-MONTO IN REG-CTATRN
065300                    TO WKS-TOT-DEPOSITOS-MONTO ROUNDED
065400        MOVE WKS-CTA-ID(IDX-CTA) TO WKS-DET-ID-CUENTA
065500        MOVE "POSTED  "        TO WKS-DET-ESTADO
065600        MOVE SPACES            TO WKS-DET-RAZON
065700        MOVE WKS-CTA-SALDO(IDX-CTA) TO WKS-DET-SALDO
065800     END-IF
065900     MOVE CTRN-TIPO-TRANSACCION IN REG-CTATRN TO WKS-DET-TIPO
066000     MOVE CTRN-MONTO IN REG-CTATRN            TO WKS-DET-MONTO
066100     PERFORM 700-ESCRIBE-BITACORA
066200     PERFORM 950-IMPRIME-DETALLE.
066300 620-PROCESA-DEPOSITO-E.      EXIT.
066400
066500*-----------------------------------------------------------------
066600* R E T I R O : RECHAZA SI EL SALDO ES MENOR AL MONTO, SIN
066700* MODIFICAR EL SALDO.  SALDO IGUAL AL MONTO SI SE PERMITE.
066800*-----------------------------------------------------------------
066900 630-PROCESA-RETIRO SECTION.
067000     PERFORM 550-BUSCA-CUENTA
067100     IF WKS-CUENTA-NO-ENCONTRADA
067200        MOVE "S"               TO WKS-PARM-MODO
067300        MOVE 20                TO WKS-PARM-SITUACION
067400        CALL "CTAB1R00" USING WKS-PARM-MODO, WKS-PARM-MONTO,
067500                              WKS-PARM-SITUACION, WKS-PARM-RAZON
067600        ADD 1                  TO WKS-TOT-RECHAZOS
067700        MOVE CTRN-ID-CUENTA IN REG-CTATRN TO WKS-DET-ID-CUENTA
067800        MOVE "REJECTED"        TO WKS-DET-ESTADO
067900        MOVE WKS-PARM-RAZON    TO WKS-DET-RAZON
068000        MOVE ZEROS             TO WKS-DET-SALDO
068100     ELSE
068200        IF WKS-CTA-SALDO(IDX-CTA) < CTRN-MONTO IN REG-CTATRN
068300           MOVE "S"            TO WKS-PARM-MODO
068400           MOVE 40             TO WKS-PARM-SITUACION
068500           CALL "CTAB1R00" USING WKS-PARM-MODO, WKS-PARM-MONTO,
068600                              WKS-PARM-SITUACION, WKS-PARM-RAZON
068700           ADD 1               TO WKS-TOT-RECHAZOS
068800           MOVE WKS-CTA-ID(IDX-CTA) TO WKS-DET-ID-CUENTA
068900           MOVE "REJECTED"     TO WKS-DET-ESTADO
069000           MOVE WKS-PARM-RAZON TO WKS-DET-RAZON
069100           MOVE WKS-CTA-SALDO(IDX-CTA) TO WKS-DET-SALDO
069200        ELSE
069300           SUBTRACT CTRN-MONTO IN REG-CTATRN
069400                    FROM WKS-CTA-SALDO(IDX-CTA) ROUNDED
069500           ADD 1               TO WKS-TOT-RETIROS-CONT
069600           ADD CTRN-MONTO IN REG-CTATRN
069700                    TO WKS-TOT-RETIROS-MONTO ROUNDED
069800           MOVE WKS-CTA-ID(IDX-CTA) TO WKS-DET-ID-CUENTA
069900           MOVE "POSTED  "     TO WKS-DET-ESTADO
070000           MOVE SPACES         TO WKS-DET-RAZON
070100           MOVE WKS-CTA-SALDO(IDX-CTA) TO WKS-DET-SALDO
070200        END-IF
070300     END-IF
070400     MOVE CTRN-TIPO-TRANSACCION IN REG-CTATRN TO WKS-DET-TIPO
070500     MOVE CTRN-MONTO IN REG-CTATRN            TO WKS-DET-MONTO
070600     PERFORM 700-ESCRIBE-BITACORA
070700     PERFORM 950-IMPRIME-DETALLE.
070800 630-PROCESA-RETIRO-E.        EXIT.
070900
071000*-----------------------------------------------------------------
071100* B A J A   ( D E L E T E ) : LA CUENTA SE RETIRA DEL MAESTRO;
071200* SUS TRANSACCIONES PREVIAS PERMANECEN EN LA BITACORA.
071300*-----------------------------------------------------------------
071400 640-PROCESA-BAJA SECTION.
071500     PERFORM 550-BUSCA-CUENTA
071600     IF WKS-CUENTA-NO-ENCONTRADA
071700        MOVE "S"               TO WKS-PARM-MODO
071800        MOVE 20                TO WKS-PARM-SITUACION
071900        CALL "CTAB1R00" USING WKS-PARM-MODO, WKS-PARM-MONTO,
072000                              WKS-PARM-SITUACION, WKS-PARM-RAZON
072100        ADD 1                  TO WKS-TOT-RECHAZOS
072200        MOVE CTRN-ID-CUENTA IN REG-CTATRN TO WKS-DET-ID-CUENTA
072300        MOVE "REJECTED"        TO WKS-DET-ESTADO
072400        MOVE WKS-PARM-RAZON    TO WKS-DET-RAZON
072500        MOVE ZEROS             TO WKS-DET-SALDO
072600     ELSE
072700        MOVE WKS-CTA-ID(IDX-CTA)    TO WKS-DET-ID-CUENTA
072800        MOVE WKS-CTA-SALDO(IDX-CTA) TO WKS-DET-SALDO
072900        PERFORM 645-COMPACTA-TABLA THRU 646-DESPLAZA-UN-RENGLON-E
073000        ADD 1                  TO WKS-TOT-CUENTAS-BAJA
073100        MOVE "POSTED  "        TO WKS-DET-ESTADO
073200        MOVE SPACES            TO WKS-DET-RAZON
073300     END-IF
073400     MOVE CTRN-TIPO-TRANSACCION IN REG-CTATRN TO WKS-DET-TIPO
073500     MOVE ZEROS                               TO WKS-DET-MONTO
073600     PERFORM 700-ESCRIBE-BITACORA
073700     PERFORM 950-IMPRIME-DETALLE.
073800 640-PROCESA-BAJA-E.          EXIT.
073900
074000*-----------------------------------------------------------------
074100* DESPLAZA HACIA ARRIBA LOS RENGLONES POSTERIORES A IDX-CTA PARA
074200* CERRAR EL HUECO DEJADO POR LA BAJA, MANTENIENDO EL ORDEN
074300* ASCENDENTE POR ID QUE EXIGE EL MAESTRO DE SALIDA.
074400*-----------------------------------------------------------------
074410*    LCM002: SE CONVIERTE ESTE PAR EN UN RANGO PERFORM...THRU CON
074420*    GO TO PARA EL DESPLAZAMIENTO, CONFORME AL ESTANDAR DE LA CASA
074500 645-COMPACTA-TABLA SECTION.
074600     IF IDX-CTA NOT LESS THAN WKS-NUM-CUENTAS
074650        GO TO 645-COMPACTA-SIN-RENGLONES
074680     END-IF
074700     SET WKS-J-COMPACTA TO IDX-CTA.
075200
075220*-----------------------------------------------------------------
075240* RECORRE UN RENGLON DE LA TABLA HACIA ARRIBA PARA CERRAR EL HUECO;
075260* EL GO TO REGRESA AL INICIO DEL RENGLON MIENTRAS FALTEN POR MOVER.
075280*-----------------------------------------------------------------
075300 646-DESPLAZA-UN-RENGLON SECTION.
075320     MOVE WKS-CUENTA(WKS-J-COMPACTA + 1)
075340                                  TO WKS-CUENTA(WKS-J-COMPACTA)
075360     ADD 1                        TO WKS-J-COMPACTA
075380     IF WKS-J-COMPACTA < WKS-NUM-CUENTAS
075400        GO TO 646-DESPLAZA-UN-RENGLON
075420     END-IF.
075440 645-COMPACTA-SIN-RENGLONES.
075460     SUBTRACT 1 FROM WKS-NUM-CUENTAS.
075580 646-DESPLAZA-UN-RENGLON-E.   EXIT.
075590
075600*-----------------------------------------------------------------
075700* C O N S U L T A   ( I N Q U I R E ) : NO MODIFICA EL MAESTRO,
075800* SOLO REPITE ID, TITULAR, NUMERO Y SALDO EN EL RENGLON.
075900*-----------------------------------------------------------------
076000 650-PROCESA-CONSULTA SECTION.
076100     PERFORM 550-BUSCA-CUENTA
076200     IF WKS-CUENTA-NO-ENCONTRADA
076300        MOVE "S"               TO WKS-PARM-MODO
076400        MOVE 20                TO WKS-PARM-SITUACION
076500        CALL "CTAB1R00" USING WKS-PARM-MODO, WKS-PARM-MONTO,
076600                              WKS-PARM-SITUACION, WKS-PARM-RAZON
076700        ADD 1                  TO WKS-TOT-RECHAZOS
076800        MOVE CTRN-ID-CUENTA IN REG-CTATRN TO WKS-DET-ID-CUENTA
076900        MOVE "REJECTED"        TO WKS-DET-ESTADO
077000        MOVE WKS-PARM-RAZON    TO WKS-DET-RAZON
077100        MOVE ZEROS             TO WKS-DET-SALDO
077200     ELSE
077300        MOVE WKS-CTA-ID(IDX-CTA)    TO WKS-DET-ID-CUENTA
077400        MOVE "POSTED  "        TO WKS-DET-ESTADO
077500        MOVE SPACES            TO WKS-DET-RAZON
077600        MOVE WKS-CTA-SALDO(IDX-CTA) TO WKS-DET-SALDO
077700     END-IF
077800     MOVE CTRN-TIPO-TRANSACCION IN REG-CTATRN TO WKS-DET-TIPO
077900     MOVE ZEROS                               TO WKS-DET-MONTO
078000     PERFORM 700-ESCRIBE-BITACORA
078100     PERFORM 950-IMPRIME-DETALLE.
078200 650-PROCESA-CONSULTA-E.      EXIT.
078300
078400*-----------------------------------------------------------------
078500* TIPO DE TRANSACCION QUE NO ES NINGUNO DE LOS 5 CODIGOS VALIDOS.
078600*-----------------------------------------------------------------
078700 660-RECHAZA-TIPO-INVALIDO SECTION.
078800     MOVE "S"                  TO WKS-PARM-MODO
078900     MOVE 50                   TO WKS-PARM-SITUACION
079000     CALL "CTAB1R00" USING WKS-PARM-MODO, WKS-PARM-MONTO,
079100                           WKS-PARM-SITUACION, WKS-PARM-RAZON
079200     ADD 1                     TO WKS-TOT-RECHAZOS
079300     MOVE CTRN-ID-CUENTA IN REG-CTATRN TO WKS-DET-ID-CUENTA
079400     MOVE CTRN-TIPO-TRANSACCION IN REG-CTATRN TO WKS-DET-TIPO
079500     MOVE CTRN-MONTO IN REG-CTATRN     TO WKS-DET-MONTO
079600     MOVE "REJECTED"           TO WKS-DET-ESTADO
079700     MOVE WKS-PARM-RAZON       TO WKS-DET-RAZON
079800     MOVE ZEROS                TO WKS-DET-SALDO
079900     PERFORM 700-ESCRIBE-BITACORA
080000     PERFORM 950-IMPRIME-DETALLE.
080100 660-RECHAZA-TIPO-INVALIDO-E. EXIT.
080200
080300*-----------------------------------------------------------------
080400* ESCRIBE UN RENGLON DE BITACORA POR CADA TRANSACCION PROCESADA,
080500* POSTEADA O RECHAZADA, EN EL ORDEN EN QUE SE LEYO (REQ-0118,
080600* AMPLIADO EN REQ-0344 PARA CUBRIR TAMBIEN LOS RECHAZOS).
080700*-----------------------------------------------------------------
080800 700-ESCRIBE-BITACORA SECTION.
080900     ADD 1                     TO WKS-SIG-ID-BITACORA
081000     MOVE WKS-SIG-ID-BITACORA  TO CTLG-ID-BITACORA
081100     MOVE WKS-DET-ID-CUENTA    TO CTLG-ID-CUENTA
081200     MOVE WKS-DET-MONTO        TO CTLG-MONTO
081300     MOVE WKS-DET-TIPO         TO CTLG-TIPO-TRANSACCION
081400     MOVE WKS-TIMESTAMP        TO CTLG-FECHA-HORA
081500     MOVE WKS-DET-ESTADO       TO CTLG-ESTADO
081600     MOVE WKS-DET-RAZON        TO CTLG-RAZON-RECHAZO
081700     WRITE REG-CTALOG
081800     IF WKS-DIAGNOSTICO-ACTIVO
081900        DISPLAY "BITACORA: " REG-CTALOG UPON CONSOLE
082000     END-IF.
082100 700-ESCRIBE-BITACORA-E.      EXIT.
082200
082300 950-IMPRIME-DETALLE SECTION.
082400     GENERATE DETALLE-TRANSACCION.
082500 950-IMPRIME-DETALLE-E.       EXIT.
082600
082700*-----------------------------------------------------------------
082800* GRABA EL MAESTRO ACTUALIZADO, EN ORDEN ASCENDENTE POR ID (LA
082900* TABLA SE MANTUVO ORDENADA DURANTE TODA LA CORRIDA), Y ACUMULA
083000* LOS TOTALES DE CIERRE QUE VAN AL REPORTE (EDR003).
083100*-----------------------------------------------------------------
083200 900-ESCRIBE-MAESTRO-SALIDA SECTION.
083300     MOVE ZEROS                TO WKS-TOT-SALDO-CIERRE
083400     IF WKS-NUM-CUENTAS > ZEROS
083450        SET IDX-CTA TO 1
083500        PERFORM 910-GRABA-UN-RENGLON-MAESTRO
083600           UNTIL IDX-CTA > WKS-NUM-CUENTAS
084900     END-IF
085000     MOVE WKS-NUM-CUENTAS      TO WKS-TOT-CUENTAS-CIERRE.
085100 900-ESCRIBE-MAESTRO-SALIDA-E. EXIT.
085120
085140*-----------------------------------------------------------------
085160* GRABA UN RENGLON DEL MAESTRO DE SALIDA Y ACUMULA SU SALDO AL
085180* TOTAL DE CIERRE DEL REPORTE (EDR003).
085200*-----------------------------------------------------------------
085220 910-GRABA-UN-RENGLON-MAESTRO SECTION.
085240     MOVE WKS-CTA-ID(IDX-CTA)
085260              TO CTAM-ID-CUENTA IN REG-CTAMAE-SALIDA
085280     MOVE WKS-CTA-NOMBRE(IDX-CTA)
085300              TO CTAM-NOMBRE-TITULAR IN REG-CTAMAE-SALIDA
085320     MOVE WKS-CTA-NUMERO(IDX-CTA)
085340              TO CTAM-NUMERO-CUENTA IN REG-CTAMAE-SALIDA
085360     MOVE WKS-CTA-SALDO(IDX-CTA)
085380              TO CTAM-SALDO IN REG-CTAMAE-SALIDA
085400     WRITE REG-CTAMAE-SALIDA
085420     ADD WKS-CTA-SALDO(IDX-CTA)
085440              TO WKS-TOT-SALDO-CIERRE ROUNDED
085460     SET IDX-CTA UP BY 1.
085480 910-GRABA-UN-RENGLON-MAESTRO-E. EXIT.
085500
085520 960-TERMINA-REPORTE SECTION.
085540     TERMINATE REPORTE-CTAS.
085560 960-TERMINA-REPORTE-E.       EXIT.
085600
085700 990-CIERRA-ARCHIVOS SECTION.
085800     CLOSE CTAMAE-ENTRADA
085900     CLOSE CTATRN-ENTRADA
086000     CLOSE CTAMAE-SALIDA
086100     CLOSE CTALOG-SALIDA
086200     CLOSE REPORTE
086300     DISPLAY "CTAB1M01 - MANTENIMIENTO DE CUENTAS FINALIZADO"
086400             UPON CONSOLE.
086500 990-CIERRA-ARCHIVOS-E.       EXIT.
